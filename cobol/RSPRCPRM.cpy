000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsprcprm.cpy                                             *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Parameter area passed on the CALL to RSPOST2.  One area does
000220* for all three of its functions - line pricing, sale totals
000230* and tender - RSPRM-FUNCTION tells RSPOST2 which block of the
000240* INPUT fields is live on this call.  RSPOST1 owns the storage.
000250*
000260* 1991-08-14  R.DEVEREAUX  Original - line pricing only.
000270* 1993-03-02  T.OKAFOR     CR-0288  Added the TOTL function so
000280*                                  tax/total-due moved out of
000290*                                  RSPOST1 and into RSPOST2.
000300* 1997-06-30  P.LINDQVIST  CR-0742  Added the TEND function and
000310*                                  the card-reject/cash-reject
000320*                                  return codes.
000330*
000400 01  RS-PRICING-PARM.
000500     05  RSPRM-FUNCTION              PIC X(04).
000600         88  RSPRM-FN-LINE            VALUE 'LINE'.
000700         88  RSPRM-FN-TOTL            VALUE 'TOTL'.
000800         88  RSPRM-FN-TEND            VALUE 'TEND'.
000900*    INPUT - function LINE (price one sale line)
001000     05  RSPRM-IN-QTY                PIC 9(04).
001100     05  RSPRM-IN-UNIT-PRICE         PIC S9(5)V99.
001200*    INPUT - function TOTL (tax and total due for the sale)
001300     05  RSPRM-IN-SUBTOTAL           PIC S9(7)V99.
001400*    INPUT - function TEND (validate/compute the tender)
001500     05  RSPRM-IN-PAY-METHOD         PIC X(04).
001600     05  RSPRM-IN-TOTAL-DUE          PIC S9(7)V99.
001700     05  RSPRM-IN-AMOUNT-PAID        PIC S9(7)V99.
001800     05  RSPRM-IN-CARD-LAST4         PIC X(04).
001900*    OUTPUT - set by RSPOST2, read back by RSPOST1
002000     05  RSPRM-OUT-LINE-TOTAL        PIC S9(7)V99.
002100     05  RSPRM-OUT-TAX-AMOUNT        PIC S9(7)V99.
002200     05  RSPRM-OUT-TOTAL-DUE         PIC S9(7)V99.
002300     05  RSPRM-OUT-CHANGE-AMOUNT     PIC S9(7)V99.
002400     05  RSPRM-OUT-CARD-MASKED       PIC X(19).
002500     05  RSPRM-OUT-RETCODE           PIC 9(04).
002600         88  RSPRM-OK                 VALUE 0.
002700         88  RSPRM-REJECT-QTY         VALUE 4.
002800         88  RSPRM-REJECT-CASH        VALUE 8.
002900         88  RSPRM-REJECT-CARD        VALUE 12.
003000     05  RSPRM-OUT-RETCODE-RDF REDEFINES RSPRM-OUT-RETCODE
003100                                     PIC X(04).
003200     05  FILLER                      PIC X(05).
