000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSRPT02.
000300 AUTHOR. R. DEVEREAUX.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA CTR.
000500 DATE-WRITTEN. SEPTEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PROGRAM:  RSRPT02                                             *
001100*                                                               *
001200* SUBROUTINE TO ACCUMULATE AND PERCENTAGE THE SALES SUMMARY      *
001300*   - Called by program RSRPT01                                 *
001400*                                                               *
001500* One parameter area (copy RSSUMPRM) carries two jobs, selected  *
001600* by RSSUM-FUNCTION:                                            *
001700*   ADD - fold one posted transaction into the running counts   *
001800*         and dollar totals (called once per TRANSACTION-FILE   *
001900*         record read by RSRPT01)                                *
002000*   PCT - turn the finished running totals into the average     *
002100*         transaction amount and the cash/card percentages       *
002200*         (called once, after the last ADD of the run)          *
002300*                                                               *
002400*****************************************************************
002500*    AMENDMENT HISTORY                                          *
002600*                                                               *
002700*    DATE        AUTHOR        TICKET    DESCRIPTION             *
002800*    ----------  ------------  --------  ----------------------- *
002900*    1991-09-20  R.DEVEREAUX   -         Original - count, total,*
003000*                                        average only.          *
003100*    1998-11-09  S.MARCHETTI   Y2K-004   Reviewed for Y2K - no   *
003200*                                        date arithmetic in this*
003300*                                        module, no change.     *
003400*    2001-05-07  J.ABERNATHY   SR-4412   Added the cash/card     *
003500*                                        split and the PCT       *
003600*                                        function - previously   *
003700*                                        the percentages were    *
003800*                                        computed badly in       *
003900*                                        RSRPT01 itself.         *
004000*    2004-02-11  K.SOLANO      CR-1198   WS-CALL-COUNT added for *
004100*                                        the dump-reading eye-   *
004200*                                        catcher below, to match *
004300*                                        RSPOST2.                *
004400*****************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS RS-DIGIT-CLASS IS '0' THRU '9'.
005000*
005100 INPUT-OUTPUT SECTION.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600*    STORE EYE CATCHER DETAILS TO AID DUMP READING
005700*
005800 01  WS-DEBUG-DETAILS.
005900     05  FILLER                      PIC X(32)
006000             VALUE 'RSRPT02-------WORKING STORAGE  '.
006100*
006200 01  WS-FIELDS.
006300     05  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
006400     05  WS-CALL-COUNT               PIC S9(7) COMP VALUE 0.
006500     05  WS-CALL-COUNT-DISP REDEFINES WS-CALL-COUNT
006600                                      PIC X(04).
006700     05  FILLER                      PIC X(05).
006800*
006900 01  WS-AVG-WORK.
007000     05  WS-AVG-DIVISOR              PIC S9(7) COMP-3 VALUE 0.
007100     05  WS-AVG-DIVISOR-DUMP REDEFINES WS-AVG-DIVISOR
007200                                      PIC X(04).
007250     05  FILLER                      PIC X(05).
007300*
008000*****************************************************************
008100 LINKAGE SECTION.
008200*
008300     COPY RSSUMPRM.
008400*
008500*****************************************************************
008600 PROCEDURE DIVISION USING RS-SUMMARY-PARM.
008700*
008800 000-MAIN.
008900     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
009000     ADD +1 TO WS-CALL-COUNT.
009100     IF RSSUM-FN-ADD
009200         PERFORM 100-CALC-SALE-STATS
009300     ELSE
009400     IF RSSUM-FN-PCT
009500         PERFORM 900-CALC-PERCENTAGES
009600     ELSE
009700         MOVE 16 TO RSSUM-OUT-RETCODE.
009800     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009900     GOBACK.
010000*
010100 100-CALC-SALE-STATS.
010200*    One call per TRANSACTION-FILE record.  RSRPT01 must zero the
010300*    running accumulators in RS-SUMMARY-PARM before the first ADD
010400*    call of a run - this program never resets them itself.
010500     MOVE 0 TO RSSUM-OUT-RETCODE.
010600     ADD +1 TO RSSUM-TRANS-COUNT.
010700     ADD RSSUM-IN-TOTAL-DUE TO RSSUM-TOTAL-SALES.
010800     ADD RSSUM-IN-TAX-AMOUNT TO RSSUM-TOTAL-TAX.
010900     IF RSSUM-IN-PAY-METHOD = 'CASH'
011000         ADD +1 TO RSSUM-CASH-COUNT
011100         ADD RSSUM-IN-TOTAL-DUE TO RSSUM-CASH-TOTAL
011200     ELSE
011300         ADD +1 TO RSSUM-CARD-COUNT
011400         ADD RSSUM-IN-TOTAL-DUE TO RSSUM-CARD-TOTAL.
011500 100-EXIT.
011600     EXIT.
011700*
011800 900-CALC-PERCENTAGES.
011900*    Called once, after the last ADD of the run.  A store with
012000*    no transactions leaves every accumulator at zero and this
012100*    paragraph must not divide by that zero.
012200     MOVE 0 TO RSSUM-OUT-RETCODE.
012300     IF RSSUM-TRANS-COUNT = 0
012400         MOVE 0 TO RSSUM-AVG-TRANS
012500         MOVE 0 TO RSSUM-CASH-PCT
012600         MOVE 0 TO RSSUM-CARD-PCT
012700     ELSE
012800         MOVE RSSUM-TRANS-COUNT TO WS-AVG-DIVISOR
012900         COMPUTE RSSUM-AVG-TRANS ROUNDED =
013000             RSSUM-TOTAL-SALES / WS-AVG-DIVISOR
013100         COMPUTE RSSUM-CASH-PCT ROUNDED =
013200             RSSUM-CASH-COUNT * 100 / RSSUM-TRANS-COUNT
013300         COMPUTE RSSUM-CARD-PCT ROUNDED =
013400             RSSUM-CARD-COUNT * 100 / RSSUM-TRANS-COUNT.
013500 900-EXIT.
013600     EXIT.
013700*
013800*  END OF PROGRAM RSRPT02
