000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSPOST2.
000300 AUTHOR. R. DEVEREAUX.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA CTR.
000500 DATE-WRITTEN. AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PROGRAM:  RSPOST2                                             *
001100*                                                               *
001200* SUBROUTINE TO CALCULATE SALE PRICING AND TENDER               *
001300*   - Called by program RSPOST1                                 *
001400*                                                               *
001500* One parameter area (copy RSPRCPRM) carries three unrelated    *
001600* jobs, selected by RSPRM-FUNCTION, because RSPOST1 needs all   *
001700* three at different points of posting one sale and there is   *
001800* no sense writing three separate subroutines for them:        *
001900*   LINE - price one sale line (qty times unit price)           *
002000*   TOTL - tax and total due for the whole sale                 *
002100*   TEND - validate/compute the cash or card tender             *
002200*                                                               *
002300*****************************************************************
002400*    AMENDMENT HISTORY                                          *
002500*                                                               *
002600*    DATE        AUTHOR        TICKET    DESCRIPTION             *
002700*    ----------  ------------  --------  ----------------------- *
002800*    1991-08-14  R.DEVEREAUX   -         Original - LINE only.  *
002900*    1993-03-02  T.OKAFOR      CR-0288   Added TOTL function;   *
003000*                                        tax/total-due moved    *
003100*                                        out of RSPOST1.        *
003200*    1996-04-02  T.OKAFOR      CR-0511   Rounding changed from  *
003300*                                        truncate to ROUNDED    *
003400*                                        on both COMPUTEs.      *
003500*    1997-06-30  P.LINDQVIST   CR-0742   Added TEND function -  *
003600*                                        cash sufficiency and   *
003700*                                        card masking, both     *
003800*                                        previously done badly  *
003900*                                        in RSPOST1 itself.     *
004000*    1998-11-09  S.MARCHETTI   Y2K-004   Reviewed for Y2K -     *
004100*                                        no date arithmetic in  *
004200*                                        this module, no change.*
004300*    2001-05-07  J.ABERNATHY   SR-4412   Card last-4 now tested *
004400*                                        with RS-DIGIT-CLASS    *
004500*                                        instead of IS NUMERIC, *
004600*                                        to match RSRPT02.      *
004700*    2004-02-11  K.SOLANO      CR-1198   WS-CALL-COUNT added    *
004800*                                        for the dump-reading   *
004900*                                        eye-catcher below.     *
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS RS-DIGIT-CLASS IS '0' THRU '9'.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200*    STORE EYE CATCHER DETAILS TO AID DUMP READING
006300*
006400 01  WS-DEBUG-DETAILS.
006500     05  FILLER                      PIC X(32)
006600             VALUE 'RSPOST2-------WORKING STORAGE  '.
006700*
006800 01  WS-FIELDS.
006900     05  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
007000     05  WS-CALL-COUNT               PIC S9(7) COMP VALUE 0.
007100     05  FILLER                      PIC X(05).
007200*
007300 01  WS-CONSTANTS.
007400     05  WS-TAX-RATE-PCT             PIC 9(02)V99 VALUE 8.50.
007500     05  FILLER                      PIC X(05).
007600*
007700 01  WS-CARD-CHECK.
007800     05  WS-CARD-LAST4-CHAR          PIC X(04).
007900     05  WS-CARD-LAST4-NUM REDEFINES WS-CARD-LAST4-CHAR
008000                                     PIC 9(04).
008050     05  FILLER                      PIC X(05).
008100*
008200 01  WS-TOTALS-WORK.
008300     05  WS-WORK-AMOUNT-1            PIC S9(7)V99 COMP-3
008400                                     VALUE 0.
008500     05  WS-WORK-AMOUNT-2            PIC S9(7)V99 COMP-3
008600                                     VALUE 0.
008700     05  WS-OVERFLOW-CHECK REDEFINES WS-WORK-AMOUNT-2
008800                                     PIC S9(9) COMP-3.
008850     05  FILLER                      PIC X(05).
008900*
009000*****************************************************************
009100 LINKAGE SECTION.
009200*
009300     COPY RSPRCPRM.
009400*
009500*****************************************************************
009600 PROCEDURE DIVISION USING RS-PRICING-PARM.
009700*
009800 000-MAIN.
009900     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010000     ADD +1 TO WS-CALL-COUNT.
010100     IF RSPRM-FN-LINE
010200         PERFORM 100-CALC-LINE-PRICING
010300     ELSE
010400     IF RSPRM-FN-TOTL
010500         PERFORM 200-CALC-SALE-TOTALS
010600     ELSE
010700     IF RSPRM-FN-TEND
010800         PERFORM 300-CALC-TENDER
010900     ELSE
011000         MOVE 16 TO RSPRM-OUT-RETCODE.
011100     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
011200     GOBACK.
011300*
011400 100-CALC-LINE-PRICING.
011500*    Line total = quantity times unit price; a non-positive
011600*    quantity is rejected here, RSPOST1 drops the line.
011700     MOVE 0 TO RSPRM-OUT-RETCODE.
011800     IF RSPRM-IN-QTY > 0
011900         COMPUTE RSPRM-OUT-LINE-TOTAL ROUNDED =
012000             RSPRM-IN-QTY * RSPRM-IN-UNIT-PRICE
012100     ELSE
012200         MOVE 4 TO RSPRM-OUT-RETCODE
012300         MOVE 0 TO RSPRM-OUT-LINE-TOTAL.
012400 100-EXIT.
012500     EXIT.
012600*
012700 200-CALC-SALE-TOTALS.
012800*    Tax rate is fixed shop-wide at 8.50 percent; total due is
012900*    subtotal plus tax, both rounded to the cent.
013000     MOVE 0 TO RSPRM-OUT-RETCODE.
013100     COMPUTE RSPRM-OUT-TAX-AMOUNT ROUNDED =
013200         RSPRM-IN-SUBTOTAL * WS-TAX-RATE-PCT / 100.
013300     COMPUTE RSPRM-OUT-TOTAL-DUE ROUNDED =
013400         RSPRM-IN-SUBTOTAL + RSPRM-OUT-TAX-AMOUNT.
013500 200-EXIT.
013600     EXIT.
013700*
013800 300-CALC-TENDER.
013900     MOVE 0 TO RSPRM-OUT-RETCODE.
014000     MOVE SPACES TO RSPRM-OUT-CARD-MASKED.
014100     IF RSPRM-IN-PAY-METHOD = 'CASH'
014200         PERFORM 310-CALC-CASH-TENDER
014300     ELSE
014400         PERFORM 320-CALC-CARD-TENDER.
014500 300-EXIT.
014600     EXIT.
014700*
014800 310-CALC-CASH-TENDER.
014900     IF RSPRM-IN-AMOUNT-PAID < RSPRM-IN-TOTAL-DUE
015000         MOVE 8 TO RSPRM-OUT-RETCODE
015100         MOVE 0 TO RSPRM-OUT-CHANGE-AMOUNT
015200     ELSE
015300         MOVE RSPRM-IN-TOTAL-DUE TO RSPRM-OUT-TOTAL-DUE
015400         COMPUTE RSPRM-OUT-CHANGE-AMOUNT =
015500             RSPRM-IN-AMOUNT-PAID - RSPRM-IN-TOTAL-DUE.
015600*
016000 320-CALC-CARD-TENDER.
016100     MOVE RSPRM-IN-CARD-LAST4 TO WS-CARD-LAST4-CHAR.
016200     IF WS-CARD-LAST4-CHAR IS NOT RS-DIGIT-CLASS
016300         MOVE 12 TO RSPRM-OUT-RETCODE
016400     ELSE
016500         MOVE RSPRM-IN-TOTAL-DUE TO RSPRM-OUT-TOTAL-DUE
016600         MOVE 0 TO RSPRM-OUT-CHANGE-AMOUNT
016700         STRING '****-****-****-' RSPRM-IN-CARD-LAST4
016800             DELIMITED BY SIZE INTO RSPRM-OUT-CARD-MASKED.
016900*
017000*  END OF PROGRAM RSPOST2
