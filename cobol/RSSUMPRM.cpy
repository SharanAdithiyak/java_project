000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rssumprm.cpy                                             *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Parameter area passed on the CALL to RSRPT02.  The counts and
000220* running totals live here, not in RSRPT01's own working
000230* storage, so a single CALL 'RSRPT02' per transaction does both
000240* the accumulation and (on the PCT function, once at end of
000250* file) the percentage arithmetic.  RSRPT01 owns the storage
000260* and must zero it before the first ADD call of a run.
000270*
000280* 1991-09-20  R.DEVEREAUX  Original - totals and average only.
000290* 2001-05-07  J.ABERNATHY  SR-4412   Added the cash/card split
000300*                                  and the PCT function.
000310*
000400 01  RS-SUMMARY-PARM.
000500     05  RSSUM-FUNCTION              PIC X(04).
000600         88  RSSUM-FN-ADD             VALUE 'ADD '.
000700         88  RSSUM-FN-PCT             VALUE 'PCT '.
000800*    INPUT - function ADD (one posted transaction)
000900     05  RSSUM-IN-PAY-METHOD         PIC X(04).
001000     05  RSSUM-IN-TOTAL-DUE          PIC S9(7)V99.
001100     05  RSSUM-IN-TAX-AMOUNT         PIC S9(7)V99.
001200*    RUNNING ACCUMULATORS - set to zero, then updated in place
001300*    by every ADD call; read by the caller after the PCT call.
001400     05  RSSUM-TRANS-COUNT           PIC S9(7)     COMP-3.
001500     05  RSSUM-CASH-COUNT            PIC S9(7)     COMP-3.
001600     05  RSSUM-CARD-COUNT            PIC S9(7)     COMP-3.
001700     05  RSSUM-TOTAL-SALES           PIC S9(9)V99  COMP-3.
001800     05  RSSUM-TOTAL-TAX             PIC S9(9)V99  COMP-3.
001900     05  RSSUM-CASH-TOTAL            PIC S9(9)V99  COMP-3.
002000     05  RSSUM-CARD-TOTAL            PIC S9(9)V99  COMP-3.
002100     05  RSSUM-AVG-TRANS             PIC S9(7)V99  COMP-3.
002200     05  RSSUM-CASH-PCT              PIC 9(3)V9    COMP-3.
002300     05  RSSUM-CARD-PCT              PIC 9(3)V9    COMP-3.
002400     05  RSSUM-OUT-RETCODE           PIC 9(04).
002500         88  RSSUM-OK                 VALUE 0.
002600     05  RSSUM-OUT-RETCODE-RDF REDEFINES RSSUM-OUT-RETCODE
002700                                     PIC X(04).
002800     05  FILLER                      PIC X(05).
