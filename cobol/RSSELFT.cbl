000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSSELFT.
000300 AUTHOR. P. LINDQVIST.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA CTR.
000500 DATE-WRITTEN. JULY 1997.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PROGRAM:  RSSELFT                                             *
001100*                                                               *
001200* SELF-TEST DRIVER FOR THE RETAIL SALES BATCH SUITE             *
001300*                                                               *
001400* Builds a small representative SALES-IN file covering both     *
001500* tender types and both rejection paths, then runs the posting  *
001600* driver and the reporting driver against it, the same way      *
001700* they would run back to back in production.  Intended for use *
001800* in the test region only - see run book RS-RUNBK-03.           *
001900*                                                               *
002000* Sample sales built below:                                     *
002100*   SEQ 0001 - two lines, CASH, sufficient payment     (posted) *
002200*   SEQ 0002 - one line,  CARD, catalog looked up by    (posted)*
002300*              index instead of name                            *
002400*   SEQ 0003 - one line,  quantity zero - no valid    (rejected)*
002500*              lines, whole sale dropped                        *
002600*   SEQ 0004 - two lines, CARD, non-digit last-4 -     (rejected)*
002700*              lines price fine but the tender fails            *
002800*   SEQ 0005 - one line,  CASH, amount paid too low -  (rejected)*
002900*                                                               *
003000*****************************************************************
003100*    AMENDMENT HISTORY                                          *
003200*                                                               *
003300*    DATE        AUTHOR        TICKET    DESCRIPTION             *
003400*    ----------  ------------  --------  ----------------------- *
003500*    1997-07-02  P.LINDQVIST   CR-0742   Original - cash/card    *
003600*                                        happy-path rows only.   *
003700*    1998-11-09  S.MARCHETTI   Y2K-004   Reviewed for Y2K - no   *
003800*                                        date literals in the   *
003900*                                        sample rows, no change. *
004000*    2001-05-07  J.ABERNATHY   SR-4412   Added SEQ 0003-0005 so  *
004100*                                        both rejection paths    *
004200*                                        get exercised too.      *
004300*    2004-02-11  K.SOLANO      CR-1198   UPSI-0 diagnostic       *
004400*                                        DISPLAY added after the *
004500*                                        sample file is written. *
004600*****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS RS-DIGIT-CLASS IS '0' THRU '9'.
005200     UPSI-0 ON  STATUS IS RS-DIAG-MODE-ON
005300             OFF STATUS IS RS-DIAG-MODE-OFF.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT SALES-IN ASSIGN TO SALESIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-SALESIN-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  SALES-IN.
006600     COPY RSSALEIN.
006700*
006800*****************************************************************
006900 WORKING-STORAGE SECTION.
007000*
007100*    STORE EYE CATCHER DETAILS TO AID DUMP READING
007200*
007300 01  WS-DEBUG-DETAILS.
007400     05  FILLER                      PIC X(32)
007500             VALUE 'RSSELFT-------WORKING STORAGE  '.
007600*
007700 01  WS-FIELDS.
007800     05  WS-SALESIN-STATUS           PIC X(02) VALUE SPACES.
007900     05  FILLER                      PIC X(05).
008000*
008100 01  WS-SAMPLE-CONTROL.
008200     05  WS-SAMPLE-COUNT             PIC S9(04) COMP VALUE 8.
008300     05  WS-ROWS-WRITTEN             PIC S9(04) COMP VALUE 0.
008350     05  FILLER                      PIC X(05).
008400*
008500 01  WS-SAMPLE-TABLE.
008600     05  WS-SAMPLE-ROW OCCURS 8 TIMES INDEXED BY WS-SAMP-IDX.
008700         10  WS-SR-SEQ               PIC 9(04).
008800         10  WS-SR-PROD              PIC X(30).
008900         10  WS-SR-QTY               PIC 9(04).
009000         10  WS-SR-PAY-METHOD        PIC X(04).
009100         10  WS-SR-CASH-PAID         PIC S9(7)V99.
009200         10  WS-SR-CARD-LAST4        PIC X(04).
009300         10  WS-SR-CARD-HOLDER       PIC X(30).
009400         10  WS-SR-CARD-EXPIRY       PIC X(05).
009450         10  FILLER                  PIC X(05).
009500*
009600*****************************************************************
009700 PROCEDURE DIVISION.
009800*
009900 000-MAIN.
010000     PERFORM 110-BUILD-SAMPLE-TABLE.
010100     PERFORM 900-OPEN-SALES-IN.
010200     SET WS-SAMP-IDX TO 1.
010300     PERFORM 700-WRITE-ONE-ROW THRU 700-EXIT
010400         UNTIL WS-SAMP-IDX > WS-SAMPLE-COUNT.
010500     PERFORM 905-CLOSE-SALES-IN.
010600     IF RS-DIAG-MODE-ON
010700         DISPLAY 'RSSELFT - SAMPLE ROWS WRITTEN: '
010800                 WS-ROWS-WRITTEN.
010900     CALL 'RSPOST1'.
011000     CALL 'RSRPT01'.
011100     GOBACK.
011200*
011300 110-BUILD-SAMPLE-TABLE.
011400*    SEQ 0001, line 1 of 2 - CASH, will post.
011500     MOVE 1                    TO WS-SR-SEQ(1).
011600     MOVE 'Classic T-Shirt'     TO WS-SR-PROD(1).
011700     MOVE 2                    TO WS-SR-QTY(1).
011800     MOVE 'CASH'                TO WS-SR-PAY-METHOD(1).
011900     MOVE 70.00                 TO WS-SR-CASH-PAID(1).
012000*    SEQ 0001, line 2 of 2.
012100     MOVE 1                    TO WS-SR-SEQ(2).
012200     MOVE 'Hoodie'               TO WS-SR-PROD(2).
012300     MOVE 1                    TO WS-SR-QTY(2).
012400     MOVE 'CASH'                TO WS-SR-PAY-METHOD(2).
012500     MOVE 70.00                 TO WS-SR-CASH-PAID(2).
012600*    SEQ 0002 - CARD, looked up by catalog index, will post.
012700     MOVE 2                    TO WS-SR-SEQ(3).
012800     MOVE '11'                  TO WS-SR-PROD(3).
012900     MOVE 1                    TO WS-SR-QTY(3).
013000     MOVE 'CARD'                TO WS-SR-PAY-METHOD(3).
013100     MOVE '4242'                TO WS-SR-CARD-LAST4(3).
013200     MOVE 'J SMITH'             TO WS-SR-CARD-HOLDER(3).
013300     MOVE '12/27'               TO WS-SR-CARD-EXPIRY(3).
013400*    SEQ 0003 - quantity zero, no valid lines, whole sale dropped.
013500     MOVE 3                    TO WS-SR-SEQ(4).
013600     MOVE 'Cap'                  TO WS-SR-PROD(4).
013700     MOVE 0                    TO WS-SR-QTY(4).
013800     MOVE 'CASH'                TO WS-SR-PAY-METHOD(4).
013900     MOVE 0.00                  TO WS-SR-CASH-PAID(4).
014000*    SEQ 0004, line 1 of 2 - CARD, last-4 not numeric, rejected.
014100     MOVE 4                    TO WS-SR-SEQ(5).
014200     MOVE 'Sneakers'            TO WS-SR-PROD(5).
014300     MOVE 1                    TO WS-SR-QTY(5).
014400     MOVE 'CARD'                TO WS-SR-PAY-METHOD(5).
014500     MOVE 'AB12'                TO WS-SR-CARD-LAST4(5).
014600     MOVE 'A USER'              TO WS-SR-CARD-HOLDER(5).
014700     MOVE '01/26'               TO WS-SR-CARD-EXPIRY(5).
014800*    SEQ 0004, line 2 of 2.
014900     MOVE 4                    TO WS-SR-SEQ(6).
015000     MOVE 'Backpack'            TO WS-SR-PROD(6).
015100     MOVE 1                    TO WS-SR-QTY(6).
015200     MOVE 'CARD'                TO WS-SR-PAY-METHOD(6).
015300     MOVE 'AB12'                TO WS-SR-CARD-LAST4(6).
015400     MOVE 'A USER'              TO WS-SR-CARD-HOLDER(6).
015500     MOVE '01/26'               TO WS-SR-CARD-EXPIRY(6).
015600*    SEQ 0005 - CASH, amount paid below total due, rejected.
015700     MOVE 5                    TO WS-SR-SEQ(7).
015800     MOVE 'Sneakers'            TO WS-SR-PROD(7).
015900     MOVE 1                    TO WS-SR-QTY(7).
016000     MOVE 'CASH'                TO WS-SR-PAY-METHOD(7).
016100     MOVE 10.00                 TO WS-SR-CASH-PAID(7).
016200*    Row 8 is a filler row with an out-of-range sale sequence so
016300*    the table always has 8 entries without a ninth real sale -
016400*    RSPOST1 never sees it because quantity zero drops it, same
016500*    as SEQ 0003 above.
016600     MOVE 6                    TO WS-SR-SEQ(8).
016700     MOVE 'Notebook'            TO WS-SR-PROD(8).
016800     MOVE 0                    TO WS-SR-QTY(8).
016900     MOVE 'CASH'                TO WS-SR-PAY-METHOD(8).
017000     MOVE 0.00                  TO WS-SR-CASH-PAID(8).
017100*
017200 700-WRITE-ONE-ROW.
017300     MOVE WS-SR-SEQ(WS-SAMP-IDX)        TO SALE-SEQ-NO.
017400     MOVE WS-SR-PROD(WS-SAMP-IDX)        TO SALE-PROD-SELECT.
017500     MOVE WS-SR-QTY(WS-SAMP-IDX)         TO SALE-QTY.
017600     MOVE WS-SR-PAY-METHOD(WS-SAMP-IDX)  TO SALE-PAY-METHOD.
017700     MOVE SPACES                         TO SALE-TENDER-DATA.
017800     IF WS-SR-PAY-METHOD(WS-SAMP-IDX) = 'CASH'
017900         MOVE WS-SR-CASH-PAID(WS-SAMP-IDX) TO SALE-CASH-AMOUNT-PAID
018000     ELSE
018100         MOVE WS-SR-CARD-LAST4(WS-SAMP-IDX)   TO SALE-CARD-LAST4
018200         MOVE WS-SR-CARD-HOLDER(WS-SAMP-IDX)  TO SALE-CARD-HOLDER
018300         MOVE WS-SR-CARD-EXPIRY(WS-SAMP-IDX)  TO SALE-CARD-EXPIRY.
018400     WRITE SALE-IN-REC.
018500     ADD +1 TO WS-ROWS-WRITTEN.
018600     SET WS-SAMP-IDX UP BY 1.
018700 700-EXIT.
018800     EXIT.
018900*
019000 900-OPEN-SALES-IN.
019100     OPEN OUTPUT SALES-IN.
019200     IF WS-SALESIN-STATUS NOT = '00'
019300         DISPLAY 'ERROR OPENING SALES-IN. RC:' WS-SALESIN-STATUS
019400         MOVE 16 TO RETURN-CODE.
019500*
019600 905-CLOSE-SALES-IN.
019700     CLOSE SALES-IN.
019800*
019900*  END OF PROGRAM RSSELFT
