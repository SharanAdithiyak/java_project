000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSRPT01.
000300 AUTHOR. R. DEVEREAUX.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA CTR.
000500 DATE-WRITTEN. SEPTEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PROGRAM:  RSRPT01                                             *
001100*                                                               *
001200* READS THE TRANSACTION AND LINE-ITEM STORES AND PRODUCES THE   *
001300* TRANSACTION DETAIL LISTING AND THE SALES SUMMARY REPORT        *
001400*   - Calls subroutine RSRPT02 for the summary accumulation and *
001500*     percentage arithmetic                                     *
001600*                                                               *
001700* TRANFILE and ITEMFILE are both append-only and are written by *
001800* RSPOST1 one sale at a time, so a transaction's line items are *
001900* always the next group of ITEMFILE records after the matching *
002000* TRANFILE record - no sort or key lookup is needed here, just  *
002100* a sequential browse-and-match on the two files together.     *
002200*                                                               *
002300*****************************************************************
002400*    AMENDMENT HISTORY                                          *
002500*                                                               *
002600*    DATE        AUTHOR        TICKET    DESCRIPTION             *
002700*    ----------  ------------  --------  ----------------------- *
002800*    1991-09-20  R.DEVEREAUX   -         Original.              *
002900*    1993-03-02  T.OKAFOR      CR-0288   Detail columns widened  *
003000*                                        for tax/total due.      *
003100*    1997-06-30  P.LINDQVIST   CR-0742   Card/cash split added   *
003200*                                        to the summary report.  *
003300*    1998-11-09  S.MARCHETTI   Y2K-004   Reviewed for Y2K - the  *
003400*                                        detail date column is  *
003500*                                        printed verbatim from   *
003600*                                        TRANS-DATE, no 2-digit  *
003700*                                        year arithmetic here.   *
003800*    2001-05-07  J.ABERNATHY   SR-4412   Summary percentage and  *
003900*                                        average math moved to  *
004000*                                        new subroutine RSRPT02, *
004100*                                        out of this program.    *
004200*    2004-02-11  K.SOLANO      CR-1198   "No transactions found."*
004300*                                        case added - an empty   *
004400*                                        store used to print a   *
004500*                                        bare trailer line.      *
004600*****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS RS-DIGIT-CLASS IS '0' THRU '9'.
005200     C01       IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-TRANFILE-STATUS.
006000*
006100     SELECT LINE-ITEM-FILE    ASSIGN TO ITEMFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-ITEMFILE-STATUS.
006400*
006500     SELECT DETAIL-REPORT     ASSIGN TO DETRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-DETRPT-STATUS.
006800*
006900     SELECT SUMMARY-REPORT    ASSIGN TO SUMRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-SUMRPT-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  TRANSACTION-FILE.
007700     COPY RSTRANRC.
007800*
007900 FD  LINE-ITEM-FILE.
008000     COPY RSITEMRC.
008100*
008200 FD  DETAIL-REPORT.
008300 01  DET-REPORT-RECORD              PIC X(132).
008400*
008500 FD  SUMMARY-REPORT.
008600 01  SUM-REPORT-RECORD              PIC X(132).
008700*
008800*****************************************************************
008900 WORKING-STORAGE SECTION.
009000*
009100*    STORE EYE CATCHER DETAILS TO AID DUMP READING
009200*
009300 01  WS-DEBUG-DETAILS.
009400     05  FILLER                      PIC X(32)
009500             VALUE 'RSRPT01-------WORKING STORAGE  '.
009600*
009700 01  WS-FIELDS.
009800     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
009900     05  WS-ITEMFILE-STATUS          PIC X(02) VALUE SPACES.
010000     05  WS-DETRPT-STATUS            PIC X(02) VALUE SPACES.
010100     05  WS-SUMRPT-STATUS            PIC X(02) VALUE SPACES.
010200     05  WS-TRANFILE-EOF             PIC X     VALUE 'N'.
010300     05  WS-ITEMFILE-EOF             PIC X     VALUE 'N'.
010400     05  FILLER                      PIC X(05).
010500*
010600 01  WS-COUNTS.
010700     05  WS-DETAIL-COUNT             PIC S9(7) COMP VALUE 0.
010800     05  WS-ITEM-MATCH-COUNT         PIC S9(7) COMP VALUE 0.
010850     05  FILLER                      PIC X(05).
010900*
011000 01  WS-EDIT-WORK.
011100     05  WS-ED-DETAIL-COUNT          PIC ZZZ,ZZ9.
011200     05  WS-ED-TRANS-COUNT           PIC ZZZ,ZZ9.
011300     05  WS-ED-METHOD-COUNT          PIC ZZZ,ZZ9.
011400     05  WS-ED-METHOD-PCT            PIC ZZ9.9.
011450     05  FILLER                      PIC X(05).
011500*
011600*        *******************
011700*            detail report lines
011800*        *******************
011900 01  RPT-DET-HEADER1.
012000     05  FILLER                      PIC X(43)
012100             VALUE 'RETAIL SALES - TRANSACTION DETAIL LISTING '.
012200     05  FILLER                      PIC X(89) VALUE SPACES.
012300 01  RPT-DET-HEADER2.
012400     05  FILLER                      PIC X(5)  VALUE 'ID   '.
012500     05  FILLER                      PIC X     VALUE ' '.
012600     05  FILLER                      PIC X(20) VALUE
012700             'DATE                '.
012800     05  FILLER                      PIC X     VALUE ' '.
012900     05  FILLER                      PIC X(10) VALUE '  SUBTOTAL'.
013000     05  FILLER                      PIC X     VALUE ' '.
013100     05  FILLER                      PIC X(10) VALUE '       TAX'.
013200     05  FILLER                      PIC X     VALUE ' '.
013300     05  FILLER                      PIC X(10) VALUE '     TOTAL'.
013400     05  FILLER                      PIC X     VALUE ' '.
013500     05  FILLER                      PIC X(8)  VALUE 'METHOD  '.
013600     05  FILLER                      PIC X     VALUE ' '.
013700     05  FILLER                      PIC X(10) VALUE '      PAID'.
013800     05  FILLER                      PIC X(53) VALUE SPACES.
013900 01  RPT-DET-HEADER3.
014000     05  FILLER                      PIC X(5)  VALUE ALL '-'.
014100     05  FILLER                      PIC X     VALUE ' '.
014200     05  FILLER                      PIC X(20) VALUE ALL '-'.
014300     05  FILLER                      PIC X     VALUE ' '.
014400     05  FILLER                      PIC X(10) VALUE ALL '-'.
014500     05  FILLER                      PIC X     VALUE ' '.
014600     05  FILLER                      PIC X(10) VALUE ALL '-'.
014700     05  FILLER                      PIC X     VALUE ' '.
014800     05  FILLER                      PIC X(10) VALUE ALL '-'.
014900     05  FILLER                      PIC X     VALUE ' '.
015000     05  FILLER                      PIC X(8)  VALUE ALL '-'.
015100     05  FILLER                      PIC X     VALUE ' '.
015200     05  FILLER                      PIC X(10) VALUE ALL '-'.
015300     05  FILLER                      PIC X(53) VALUE SPACES.
015400 01  RPT-DET-DETAIL.
015500     05  RPT-DET-ID                  PIC 9(05).
015600     05  FILLER                      PIC X     VALUE ' '.
015700     05  RPT-DET-DATE                PIC X(20) VALUE SPACES.
015800     05  FILLER                      PIC X     VALUE ' '.
015900     05  RPT-DET-SUBTOTAL            PIC $$$,$$9.99.
016000     05  FILLER                      PIC X     VALUE ' '.
016100     05  RPT-DET-TAX                 PIC $$$,$$9.99.
016200     05  FILLER                      PIC X     VALUE ' '.
016300     05  RPT-DET-TOTAL               PIC $$$,$$9.99.
016400     05  FILLER                      PIC X     VALUE ' '.
016500     05  RPT-DET-METHOD              PIC X(8)  VALUE SPACES.
016600     05  FILLER                      PIC X     VALUE ' '.
016700     05  RPT-DET-PAID                PIC $$$,$$9.99.
016800     05  FILLER                      PIC X(53) VALUE SPACES.
016900 01  RPT-DET-TRAILER.
017000     05  FILLER                      PIC X(21)
017100             VALUE 'Total transactions: '.
017200     05  RPT-DET-TRAILER-COUNT       PIC ZZZ,ZZ9.
017300     05  FILLER                      PIC X(104) VALUE SPACES.
017400 01  RPT-DET-NONE-FOUND.
017500     05  FILLER                      PIC X(23)
017600             VALUE 'No transactions found.'.
017700     05  FILLER                      PIC X(109) VALUE SPACES.
017800 01  RPT-BLANK-LINE.
017900     05  FILLER                      PIC X(132) VALUE SPACES.
018000*
018100*        *******************
018200*            summary report lines
018300*        *******************
018400 01  RPT-SUM-HEADER1.
018500     05  FILLER                      PIC X(24)
018600             VALUE 'RETAIL SALES - SUMMARY  '.
018700     05  FILLER                      PIC X(108) VALUE SPACES.
018800 01  RPT-SUM-HEADER2.
018900     05  FILLER                      PIC X(24) VALUE ALL '-'.
019000     05  FILLER                      PIC X(108) VALUE SPACES.
019100 01  RPT-SUM-COUNT-LINE.
019200     05  FILLER                      PIC X(22)
019300             VALUE 'Total Transactions:  '.
019400     05  RPT-SUM-COUNT-VALUE         PIC ZZZ,ZZ9.
019500     05  FILLER                      PIC X(103) VALUE SPACES.
019600 01  RPT-SUM-SALES-LINE.
019700     05  FILLER                      PIC X(22)
019800             VALUE 'Total Sales:        $ '.
019900     05  RPT-SUM-SALES-VALUE         PIC ZZZ,ZZZ,ZZ9.
020000     05  RPT-SUM-SALES-VALUE-D REDEFINES RPT-SUM-SALES-VALUE
020100                                     PIC ZZZZZZZZ.99.
021100     05  FILLER                      PIC X(98) VALUE SPACES.
021200 01  RPT-SUM-TAX-LINE.
021300     05  FILLER                      PIC X(22)
021400             VALUE 'Total Tax Collected:$ '.
021500     05  RPT-SUM-TAX-VALUE           PIC ZZZ,ZZZ,ZZ9.
021600     05  RPT-SUM-TAX-VALUE-D REDEFINES RPT-SUM-TAX-VALUE
021700                                     PIC ZZZZZZZZ.99.
021800     05  FILLER                      PIC X(98) VALUE SPACES.
021900 01  RPT-SUM-AVG-LINE.
022000     05  FILLER                      PIC X(22)
022100             VALUE 'Average Transaction:$ '.
022200     05  RPT-SUM-AVG-VALUE           PIC ZZZ,ZZZ,ZZ9.
022300     05  RPT-SUM-AVG-VALUE-D REDEFINES RPT-SUM-AVG-VALUE
022400                                     PIC ZZZZZZZZ.99.
022500     05  FILLER                      PIC X(98) VALUE SPACES.
022600 01  RPT-SUM-METHOD-LINE.
022700     05  RPT-SUM-METHOD-NAME         PIC X(5)  VALUE SPACES.
022800     05  FILLER                      PIC X(17)
022900             VALUE ' Transactions:  '.
023000     05  RPT-SUM-METHOD-COUNT        PIC ZZZ,ZZ9.
023100     05  FILLER                      PIC X(2)  VALUE '  '.
023200     05  RPT-SUM-METHOD-PCT          PIC ZZ9.9.
023300     05  FILLER                      PIC X(2)  VALUE '% '.
023400     05  FILLER                      PIC X(2)  VALUE '$ '.
023500     05  RPT-SUM-METHOD-VALUE        PIC ZZZ,ZZZ,ZZ9.
023600     05  RPT-SUM-METHOD-VALUE-D REDEFINES RPT-SUM-METHOD-VALUE
023700                                     PIC ZZZZZZZZ.99.
023800     05  FILLER                      PIC X(80) VALUE SPACES.
023900*
024000*    PARAMETER AREA FOR THE CALL TO RSRPT02 - RSRPT01 OWNS THIS
024100*    STORAGE, RSRPT02 ONLY SEES IT THROUGH ITS LINKAGE SECTION.
024200     COPY RSSUMPRM.
024300*
024400*****************************************************************
024500 PROCEDURE DIVISION.
024700*
024800 000-MAIN.
024900     PERFORM 900-OPEN-ALL-FILES.
025000     PERFORM 800-INIT-DETAIL-REPORT.
025100     PERFORM 810-ZERO-SUMMARY-ACCUM.
025150*    A file with status 35 at open time was never successfully
025160*    opened - WS-xxxFILE-EOF is already 'Y' from 900-OPEN-ALL-
025170*    FILES in that case, and the priming READ below must not run.
025200     IF WS-ITEMFILE-EOF NOT = 'Y'
025220         PERFORM 705-READ-LINE-ITEM.
025300     IF WS-TRANFILE-EOF NOT = 'Y'
025320         PERFORM 700-READ-TRANSACTION.
025400     PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT
025500         UNTIL WS-TRANFILE-EOF = 'Y'.
025600     IF WS-DETAIL-COUNT = 0
025700         PERFORM 290-PRINT-NONE-FOUND
025800     ELSE
025900         PERFORM 280-PRINT-DETAIL-TRAILER.
026000     MOVE 'PCT '  TO RSSUM-FUNCTION.
026100     CALL 'RSRPT02' USING RS-SUMMARY-PARM.
026200     PERFORM 300-PRINT-SUMMARY-REPORT.
026300     PERFORM 905-CLOSE-ALL-FILES.
026400     GOBACK.
026500*
026600 100-PROCESS-TRANSACTION.
026700     PERFORM 710-MATCH-LINE-ITEMS.
026800     PERFORM 200-PRINT-DETAIL-LINE.
026900     PERFORM 220-ACCUM-SUMMARY.
027000     ADD +1 TO WS-DETAIL-COUNT.
027100     PERFORM 700-READ-TRANSACTION.
027200 100-EXIT.
027300     EXIT.
027400*
027500 200-PRINT-DETAIL-LINE.
027600     MOVE TRANS-ID         TO RPT-DET-ID.
027700     MOVE TRANS-DATE       TO RPT-DET-DATE.
027800     MOVE SUBTOTAL         TO RPT-DET-SUBTOTAL.
027900     MOVE TAX-AMOUNT       TO RPT-DET-TAX.
028000     MOVE TOTAL-DUE        TO RPT-DET-TOTAL.
028100     MOVE PAY-METHOD       TO RPT-DET-METHOD.
028200     MOVE AMOUNT-PAID      TO RPT-DET-PAID.
028300     WRITE DET-REPORT-RECORD FROM RPT-DET-DETAIL.
028400*
028500 220-ACCUM-SUMMARY.
028600     MOVE 'ADD '      TO RSSUM-FUNCTION.
028700     MOVE PAY-METHOD  TO RSSUM-IN-PAY-METHOD.
028800     MOVE TOTAL-DUE   TO RSSUM-IN-TOTAL-DUE.
028900     MOVE TAX-AMOUNT  TO RSSUM-IN-TAX-AMOUNT.
029000     CALL 'RSRPT02' USING RS-SUMMARY-PARM.
029100*
029200 280-PRINT-DETAIL-TRAILER.
029300     WRITE DET-REPORT-RECORD FROM RPT-BLANK-LINE.
029400     MOVE WS-DETAIL-COUNT TO RPT-DET-TRAILER-COUNT.
029500     WRITE DET-REPORT-RECORD FROM RPT-DET-TRAILER.
029600*
029700 290-PRINT-NONE-FOUND.
029800     WRITE DET-REPORT-RECORD FROM RPT-BLANK-LINE.
029900     WRITE DET-REPORT-RECORD FROM RPT-DET-NONE-FOUND.
030000*
030100 300-PRINT-SUMMARY-REPORT.
030200     WRITE SUM-REPORT-RECORD FROM RPT-SUM-HEADER1.
030300     WRITE SUM-REPORT-RECORD FROM RPT-SUM-HEADER2.
030400     MOVE RSSUM-TRANS-COUNT      TO RPT-SUM-COUNT-VALUE.
030500     WRITE SUM-REPORT-RECORD FROM RPT-SUM-COUNT-LINE.
030600     MOVE RSSUM-TOTAL-SALES      TO RPT-SUM-SALES-VALUE-D.
030700     WRITE SUM-REPORT-RECORD FROM RPT-SUM-SALES-LINE.
030800     MOVE RSSUM-TOTAL-TAX        TO RPT-SUM-TAX-VALUE-D.
030900     WRITE SUM-REPORT-RECORD FROM RPT-SUM-TAX-LINE.
031000     MOVE RSSUM-AVG-TRANS        TO RPT-SUM-AVG-VALUE-D.
031100     WRITE SUM-REPORT-RECORD FROM RPT-SUM-AVG-LINE.
031200     MOVE 'CASH '                TO RPT-SUM-METHOD-NAME.
031300     MOVE RSSUM-CASH-COUNT       TO RPT-SUM-METHOD-COUNT.
031400     MOVE RSSUM-CASH-PCT         TO RPT-SUM-METHOD-PCT.
031500     MOVE RSSUM-CASH-TOTAL       TO RPT-SUM-METHOD-VALUE-D.
031600     WRITE SUM-REPORT-RECORD FROM RPT-SUM-METHOD-LINE.
031700     MOVE 'CARD '                TO RPT-SUM-METHOD-NAME.
031800     MOVE RSSUM-CARD-COUNT       TO RPT-SUM-METHOD-COUNT.
031900     MOVE RSSUM-CARD-PCT         TO RPT-SUM-METHOD-PCT.
032000     MOVE RSSUM-CARD-TOTAL       TO RPT-SUM-METHOD-VALUE-D.
032100     WRITE SUM-REPORT-RECORD FROM RPT-SUM-METHOD-LINE.
032200*
032300 700-READ-TRANSACTION.
032400     READ TRANSACTION-FILE
032500         AT END MOVE 'Y' TO WS-TRANFILE-EOF.
032600     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'
032700         DISPLAY 'ERROR READING TRANFILE. RC:' WS-TRANFILE-STATUS
032800         MOVE 'Y' TO WS-TRANFILE-EOF.
032900*
033000 705-READ-LINE-ITEM.
033100     READ LINE-ITEM-FILE
033200         AT END MOVE 'Y' TO WS-ITEMFILE-EOF.
033300     IF WS-ITEMFILE-STATUS NOT = '00' AND NOT = '10'
033400         DISPLAY 'ERROR READING ITEMFILE. RC:' WS-ITEMFILE-STATUS
033500         MOVE 'Y' TO WS-ITEMFILE-EOF.
033600*
033700 710-MATCH-LINE-ITEMS.
033800*    ITEMFILE is positioned at the first item of this (or a
034000*    later) transaction - the browse-and-match loop below just
034100*    consumes the run of items belonging to the current TRANS-ID.
034200     MOVE 0 TO WS-ITEM-MATCH-COUNT.
034300     PERFORM 715-MATCH-ONE-ITEM THRU 715-EXIT
034400         UNTIL WS-ITEMFILE-EOF = 'Y'
034500            OR ITEM-TRANS-ID NOT = TRANS-ID.
034600*
034700 715-MATCH-ONE-ITEM.
034800     ADD +1 TO WS-ITEM-MATCH-COUNT.
034900     PERFORM 705-READ-LINE-ITEM.
035000 715-EXIT.
035100     EXIT.
035200*
035300 800-INIT-DETAIL-REPORT.
035400     WRITE DET-REPORT-RECORD FROM RPT-DET-HEADER1
035450         AFTER ADVANCING C01.
035500     WRITE DET-REPORT-RECORD FROM RPT-DET-HEADER2.
035600     WRITE DET-REPORT-RECORD FROM RPT-DET-HEADER3.
035700*
035800 810-ZERO-SUMMARY-ACCUM.
035900*    RSRPT02 only adds to these - this program must start them
036000*    at zero before the first ADD call of the run.
036100     MOVE 0 TO RSSUM-TRANS-COUNT.
036200     MOVE 0 TO RSSUM-CASH-COUNT.
036300     MOVE 0 TO RSSUM-CARD-COUNT.
036400     MOVE 0 TO RSSUM-TOTAL-SALES.
036500     MOVE 0 TO RSSUM-TOTAL-TAX.
036600     MOVE 0 TO RSSUM-CASH-TOTAL.
036700     MOVE 0 TO RSSUM-CARD-TOTAL.
036800     MOVE 0 TO RSSUM-AVG-TRANS.
036900     MOVE 0 TO RSSUM-CASH-PCT.
037000     MOVE 0 TO RSSUM-CARD-PCT.
037100*
037200 900-OPEN-ALL-FILES.
037300     OPEN INPUT  TRANSACTION-FILE.
037400     OPEN INPUT  LINE-ITEM-FILE.
037500     OPEN OUTPUT DETAIL-REPORT.
037600     OPEN OUTPUT SUMMARY-REPORT.
037700     IF WS-TRANFILE-STATUS = '35'
037800         MOVE '10' TO WS-TRANFILE-STATUS
037900         MOVE 'Y'  TO WS-TRANFILE-EOF
038000     ELSE
038100     IF WS-TRANFILE-STATUS NOT = '00'
038200         DISPLAY 'ERROR OPENING TRANFILE. RC:' WS-TRANFILE-STATUS
038300         MOVE 16  TO RETURN-CODE
038400         MOVE 'Y' TO WS-TRANFILE-EOF.
038500     IF WS-ITEMFILE-STATUS = '35'
038600         MOVE '10' TO WS-ITEMFILE-STATUS
038700         MOVE 'Y'  TO WS-ITEMFILE-EOF
038800     ELSE
038900     IF WS-ITEMFILE-STATUS NOT = '00'
039000         DISPLAY 'ERROR OPENING ITEMFILE. RC:' WS-ITEMFILE-STATUS
039100         MOVE 16  TO RETURN-CODE
039200         MOVE 'Y' TO WS-ITEMFILE-EOF.
039300     IF WS-DETRPT-STATUS NOT = '00'
039400         DISPLAY 'ERROR OPENING DETRPT. RC:' WS-DETRPT-STATUS
039500         MOVE 16  TO RETURN-CODE.
039600     IF WS-SUMRPT-STATUS NOT = '00'
039700         DISPLAY 'ERROR OPENING SUMRPT. RC:' WS-SUMRPT-STATUS
039800         MOVE 16  TO RETURN-CODE.
039900*
040000 905-CLOSE-ALL-FILES.
040100     CLOSE TRANSACTION-FILE.
040200     CLOSE LINE-ITEM-FILE.
040300     CLOSE DETAIL-REPORT.
040400     CLOSE SUMMARY-REPORT.
040500*
040600*  END OF PROGRAM RSRPT01
