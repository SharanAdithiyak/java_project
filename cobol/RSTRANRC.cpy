000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rstranrc.cpy                                             *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* One TRANS-REC is written to TRANFILE for every completed sale.
000220* Fields are kept DISPLAY throughout, never COMP-3 - TRANFILE is
000230* LINE SEQUENTIAL and is read back by RSRPT01 a line at a time,
000240* so every byte of the record has to be plain printable text.
000250*
000260* 1997-06-30  P.LINDQVIST  CR-0742  Added TRANS-DATE-PARTS
000270*                                  REDEFINES so the reporting
000280*                                  programs can pull the year
000290*                                  out of the date without
000300*                                  UNSTRING-ing it every time.
000310* 1998-11-09  S.MARCHETTI  Y2K-004  Confirmed TRANS-DATE carries
000320*                                  a 4-digit year (yyyy-MM-dd);
000330*                                  no 2-digit year stored here.
000340*
000400 01  TRANS-REC.
000500     05  TRANS-ID                    PIC 9(05).
000600     05  TRANS-DATE                  PIC X(19).
000700     05  TRANS-DATE-PARTS REDEFINES TRANS-DATE.
000800         10  TRD-YYYY                PIC X(04).
000900         10  TRD-SEP1                PIC X(01).
001000         10  TRD-MM                  PIC X(02).
001100         10  TRD-SEP2                PIC X(01).
001200         10  TRD-DD                  PIC X(02).
001300         10  TRD-SEP3                PIC X(01).
001400         10  TRD-HH                  PIC X(02).
001500         10  TRD-SEP4                PIC X(01).
001600         10  TRD-MIN                 PIC X(02).
001700         10  TRD-SEP5                PIC X(01).
001800         10  TRD-SS                  PIC X(02).
001900     05  SUBTOTAL                    PIC S9(7)V99.
002000     05  TAX-RATE-PCT                PIC 9(02)V99.
002100     05  TAX-AMOUNT                  PIC S9(7)V99.
002200     05  TOTAL-DUE                   PIC S9(7)V99.
002300     05  PAY-METHOD                  PIC X(04).
002400     05  AMOUNT-PAID                 PIC S9(7)V99.
002500     05  CHANGE-AMOUNT                PIC S9(7)V99.
002600     05  CARD-MASKED                 PIC X(19).
002700     05  CARD-HOLDER                 PIC X(30).
002800     05  CARD-EXPIRY                 PIC X(05).
002900     05  FILLER                      PIC X(10).
