000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rssalein.cpy                                             *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* SALES-IN is the batch driver's only input - one record per
000220* requested line of a sale, grouped together by SALE-SEQ-NO.
000230* A line may identify the product by name or by its position
000240* in the catalog table; SALE-PROD-INDEX is a REDEFINES of the
000250* same bytes so the posting driver does not need two fields.
000260*
000270* SALE-TENDER-DATA is likewise redefined two ways - once for a
000280* cash line (just the amount tendered) and once for a card
000290* line (masked-number source, holder, expiry).  Only one view
000300* is ever meaningful per record, selected by SALE-PAY-METHOD.
000310*
000320* 1996-04-02  T.OKAFOR     CR-0511  Original layout - cash only.
000330* 1997-06-30  P.LINDQVIST  CR-0742  Added the card tender
000340*                                  REDEFINES when card capture
000350*                                  was added to the front end.
000360*
000400 01  SALE-IN-REC.
000500     05  SALE-SEQ-NO                 PIC 9(04).
000600     05  SALE-PROD-SELECT            PIC X(30).
000700     05  SALE-PROD-INDEX REDEFINES SALE-PROD-SELECT
000800                                     PIC 9(02).
000900     05  SALE-QTY                    PIC 9(04).
001000     05  SALE-PAY-METHOD             PIC X(04).
001100     05  SALE-TENDER-DATA            PIC X(44).
001200     05  SALE-CASH-TENDER REDEFINES SALE-TENDER-DATA.
001300         10  SALE-CASH-AMOUNT-PAID   PIC S9(7)V99.
001400         10  FILLER                  PIC X(35).
001500     05  SALE-CARD-TENDER REDEFINES SALE-TENDER-DATA.
001600         10  SALE-CARD-LAST4         PIC X(04).
001700         10  SALE-CARD-HOLDER        PIC X(30).
001800         10  SALE-CARD-EXPIRY        PIC X(05).
001900         10  FILLER                  PIC X(05).
002000     05  FILLER                      PIC X(08).
