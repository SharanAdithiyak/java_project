000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsitemrc.cpy                                             *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* One ITEM-REC is written to ITEMFILE for each line of a posted
000220* sale.  ITEM-TRANS-ID ties the line item back to its parent
000230* TRANS-REC; ITEMFILE carries no header/trailer of its own, the
000240* match is made by RSRPT01 scanning for equal ITEM-TRANS-ID.
000250*
000400 01  ITEM-REC.
000500     05  ITEM-TRANS-ID               PIC 9(05).
000600     05  ITEM-DESC                   PIC X(30).
000700     05  ITEM-QTY                    PIC 9(04).
000800     05  ITEM-UNIT-PRICE             PIC S9(5)V99.
000900     05  ITEM-LINE-TOTAL             PIC S9(7)V99.
001000     05  FILLER                      PIC X(10).
