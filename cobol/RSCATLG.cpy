000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rscatlg.cpy                                              *
000140*      (C) Copyright 1991, 2004 Meridian Retail Systems.       *
000150*                                                              *
000160* Element of the RETAIL SALES batch posting/reporting system.  *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The product catalog is a fixed, 17-entry table.  RSPOST1
000220* loads it once, by ordinal position, in paragraph
000230* 110-LOAD-CATALOG, and searches it itself for every sale
000240* line; only the resolved unit price crosses into RSPOST2, so
000250* this copy book is only COPYd into RSPOST1.  It is kept as a
000260* separate copy book (rather than declared in-line) purely so
000270* the catalog contents are maintained in one place.
000280*
000290* 2004-02-11  K.SOLANO    CR-1198  Added RS-CATALOG-COUNT so the
000300*                                  search loop no longer hard
000310*                                  codes "17" in two programs.
000320*
000400     05  RS-CATALOG-COUNT            PIC 9(02) COMP VALUE 17.
000500*
000600     05  RS-CATALOG-TABLE.
000700         10  RS-CATALOG-ENTRY OCCURS 17 TIMES
000800                              INDEXED BY RS-CAT-IDX.
000900             15  CAT-PROD-NAME        PIC X(30).
001000             15  CAT-PROD-PRICE       PIC S9(3)V99.
001100             15  CAT-PROD-DESC        PIC X(40).
001200             15  FILLER               PIC X(05).
