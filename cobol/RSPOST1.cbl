000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSPOST1.
000300 AUTHOR. R. DEVEREAUX.
000400 INSTALLATION. MERIDIAN RETAIL SYSTEMS - DATA CTR.
000500 DATE-WRITTEN. AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY. MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* PROGRAM:  RSPOST1                                             *
001100*                                                               *
001200* READS SALES-IN AND POSTS EACH SALE TO TRANFILE AND ITEMFILE   *
001300* PRICING AND TENDER RULES ARE APPLIED BY SUBROUTINE RSPOST2    *
001400*                                                               *
001500* SALES-IN carries one record per requested line of a sale,    *
001600* grouped together (and in order) by SALE-SEQ-NO.  A sale with *
001700* no valid lines - every line rejected for bad quantity, or no *
001800* lines at all - is never written to TRANFILE or ITEMFILE.     *
001900*                                                               *
002000*****************************************************************
002100*    AMENDMENT HISTORY                                          *
002200*                                                               *
002300*    DATE        AUTHOR        TICKET    DESCRIPTION             *
002400*    ----------  ------------  --------  ----------------------- *
002500*    1991-08-14  R.DEVEREAUX   -         Original.              *
002600*    1993-03-02  T.OKAFOR      CR-0288   Tax/total-due moved to *
002700*                                        RSPOST2 function TOTL. *
002800*    1996-04-02  T.OKAFOR      CR-0511   Catalog lookup now     *
002900*                                        accepts a numeric      *
003000*                                        catalog index as well  *
003100*                                        as a product name.     *
003200*    1997-06-30  P.LINDQVIST  CR-0742   Card tender added -     *
003300*                                        RSPOST2 function TEND, *
003400*                                        SALES-IN layout grew   *
003500*                                        the card fields.       *
003600*    1998-11-09  S.MARCHETTI  Y2K-004   WS-BATCH-TRAN-DATE now  *
003700*                                        stores a 4-digit year; *
003800*                                        TRANS-DATE was never   *
003900*                                        taken from the system  *
004000*                                        clock so no other      *
004100*                                        change was needed.     *
004200*    2001-05-07  J.ABERNATHY  SR-4412   No change - listed so   *
004300*                                        the RSRPT02 accumulator*
004400*                                        rework (same release)  *
004500*                                        is visible against this*
004600*                                        program's history too.  *
004700*    2004-02-11  K.SOLANO      CR-1198   RS-CATALOG-COUNT now    *
004800*                                        drives the search loop *
004900*                                        instead of a literal 17*
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS RS-DIGIT-CLASS IS '0' THRU '9'.
005600     UPSI-0 ON  STATUS IS RS-DIAG-MODE-ON
005700             OFF STATUS IS RS-DIAG-MODE-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT SALES-IN           ASSIGN TO SALESIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-SALESIN-STATUS.
006500*
006600     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-TRANFILE-STATUS.
006900*
007000     SELECT LINE-ITEM-FILE     ASSIGN TO ITEMFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS WS-ITEMFILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  SALES-IN.
007800     COPY RSSALEIN.
007900*
008000 FD  TRANSACTION-FILE.
008100     COPY RSTRANRC.
008200*
008300 FD  LINE-ITEM-FILE.
008400     COPY RSITEMRC.
008500*
008600*****************************************************************
008700 WORKING-STORAGE SECTION.
008800*
008900*    STORE EYE CATCHER DETAILS TO AID DUMP READING
009000*
009100 01  WS-DEBUG-DETAILS.
009200     05  FILLER                      PIC X(32)
009300             VALUE 'RSPOST1-------WORKING STORAGE  '.
009400*
009500 01  WS-FIELDS.
009600     05  WS-SALESIN-STATUS           PIC X(02) VALUE SPACES.
009700     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
009800     05  WS-ITEMFILE-STATUS          PIC X(02) VALUE SPACES.
009900     05  WS-SALES-IN-EOF             PIC X     VALUE 'N'.
010000     05  WS-SALE-OK                  PIC X     VALUE 'Y'.
010100     05  WS-PROD-FOUND               PIC X     VALUE 'N'.
010200     05  FILLER                      PIC X(05).
010300*
010400 01  WS-CONSTANTS.
010500     05  WS-TAX-RATE-PCT             PIC 9(02)V99 VALUE 8.50.
010600     05  WS-BATCH-TRAN-DATE          PIC X(19)
010700             VALUE '2004-02-11 09:00:00'.
010800     05  FILLER                      PIC X(05).
010900*
011000 01  WS-TRANS-ID-WORK.
011100     05  WS-NEXT-TRANS-ID            PIC 9(05) VALUE 0.
011200     05  WS-SALES-POSTED             PIC S9(7) COMP VALUE 0.
011300     05  WS-SALES-REJECTED           PIC S9(7) COMP VALUE 0.
011350     05  FILLER                      PIC X(05).
011400*
011500 01  WS-SALE-WORK.
011600     05  WS-CURRENT-SALE-SEQ         PIC 9(04) VALUE 0.
011700     05  WS-SALE-LINE-COUNT          PIC S9(04) COMP VALUE 0.
011800     05  WS-SALE-VALID-LINES         PIC S9(04) COMP VALUE 0.
011900     05  WS-SUBTOTAL                 PIC S9(7)V99 VALUE 0.
012000     05  WS-TAX-AMOUNT                PIC S9(7)V99 VALUE 0.
012100     05  WS-TOTAL-DUE                PIC S9(7)V99 VALUE 0.
012200     05  WS-CHANGE-AMOUNT            PIC S9(7)V99 VALUE 0.
012300     05  WS-AMOUNT-PAID-FINAL        PIC S9(7)V99 VALUE 0.
012400     05  WS-CARD-MASKED              PIC X(19) VALUE SPACES.
012450     05  FILLER                      PIC X(05).
012500*
012600 01  WS-CURRENT-TENDER.
012700     05  WS-CUR-PAY-METHOD           PIC X(04) VALUE SPACES.
012800     05  WS-CUR-AMOUNT-PAID          PIC S9(7)V99 VALUE 0.
012900     05  WS-CUR-CARD-LAST4           PIC X(04) VALUE SPACES.
013000     05  WS-CUR-CARD-HOLDER          PIC X(30) VALUE SPACES.
013100     05  WS-CUR-CARD-EXPIRY          PIC X(05) VALUE SPACES.
013150     05  FILLER                      PIC X(05).
013200*
013300 01  WS-CURRENT-PRODUCT.
013400     05  WS-CUR-PROD-DESC            PIC X(30) VALUE SPACES.
013500     05  WS-CUR-UNIT-PRICE           PIC S9(5)V99 VALUE 0.
013550     05  FILLER                      PIC X(05).
013600*
013700 01  WS-SALE-LINE-BUFFER.
013800     05  WS-SALE-LINE OCCURS 50 TIMES INDEXED BY WS-LINE-IDX.
013900         10  WS-SL-DESC               PIC X(30).
014000         10  WS-SL-QTY                PIC 9(04).
014100         10  WS-SL-UNIT-PRICE         PIC S9(5)V99.
014200         10  WS-SL-LINE-TOTAL         PIC S9(7)V99.
014250         10  FILLER                   PIC X(05).
014300*
014400 01  RS-CATALOG-AREA.
014500     COPY RSCATLG.
014550     05  FILLER                      PIC X(05).
014600*
014700*    PARAMETER AREA FOR THE CALL TO RSPOST2 - RSPOST1 OWNS THIS
014800*    STORAGE, RSPOST2 ONLY SEES IT THROUGH ITS LINKAGE SECTION.
014900     COPY RSPRCPRM.
015000*
015100*****************************************************************
015200 PROCEDURE DIVISION.
015500*
015600 000-MAIN.
015700     PERFORM 110-LOAD-CATALOG.
015800     PERFORM 900-OPEN-FOR-SCAN.
015900     PERFORM 120-SCAN-MAX-TRANS-ID THRU 120-EXIT
016000         UNTIL WS-TRANFILE-STATUS = '10'.
016100     ADD +1 TO WS-NEXT-TRANS-ID.
016200     PERFORM 905-CLOSE-SCAN-FILE.
016300     PERFORM 910-OPEN-FOR-POSTING.
016350*    910-OPEN-FOR-POSTING already set WS-SALES-IN-EOF to 'Y' if
016360*    SALES-IN failed to open - the priming READ must not run then.
016400     IF WS-SALES-IN-EOF NOT = 'Y'
016420         PERFORM 700-READ-SALES-IN.
016500     PERFORM 100-PROCESS-SALE THRU 100-EXIT
016600         UNTIL WS-SALES-IN-EOF = 'Y'.
016700     PERFORM 915-CLOSE-POSTING-FILES.
016800     GOBACK.
016900*
017000 110-LOAD-CATALOG.
017100*    Catalog contents are fixed and are loaded here, by ordinal
017200*    position, so RS-CAT-IDX lines up with SALE-PROD-INDEX.
017300     MOVE 'Classic T-Shirt'               TO CAT-PROD-NAME(1).
017400     MOVE 14.99                           TO CAT-PROD-PRICE(1).
017500     MOVE 'Cotton crew-neck tee'           TO CAT-PROD-DESC(1).
017600     MOVE 'Slim Fit Jeans'                 TO CAT-PROD-NAME(2).
017700     MOVE 39.99                           TO CAT-PROD-PRICE(2).
017800     MOVE 'Slim fit five-pocket denim'     TO CAT-PROD-DESC(2).
017900     MOVE 'Hoodie'                         TO CAT-PROD-NAME(3).
018000     MOVE 29.99                           TO CAT-PROD-PRICE(3).
018100     MOVE 'Pullover fleece hoodie'         TO CAT-PROD-DESC(3).
018200     MOVE 'Lightweight Jacket'             TO CAT-PROD-NAME(4).
018300     MOVE 49.99                           TO CAT-PROD-PRICE(4).
018400     MOVE 'Packable shell jacket'          TO CAT-PROD-DESC(4).
018500     MOVE 'Sneakers'                       TO CAT-PROD-NAME(5).
018600     MOVE 59.99                           TO CAT-PROD-PRICE(5).
018700     MOVE 'Everyday lace-up sneaker'       TO CAT-PROD-DESC(5).
018800     MOVE 'Backpack'                       TO CAT-PROD-NAME(6).
018900     MOVE 34.99                           TO CAT-PROD-PRICE(6).
019000     MOVE 'Laptop-sleeve backpack'         TO CAT-PROD-DESC(6).
019100     MOVE 'Water Bottle'                   TO CAT-PROD-NAME(7).
019200     MOVE 12.99                           TO CAT-PROD-PRICE(7).
019300     MOVE 'Insulated steel bottle'         TO CAT-PROD-DESC(7).
019400     MOVE 'Sunglasses'                     TO CAT-PROD-NAME(8).
019500     MOVE 19.99                           TO CAT-PROD-PRICE(8).
019600     MOVE 'UV400 polarized sunglasses'     TO CAT-PROD-DESC(8).
019700     MOVE 'Cap'                            TO CAT-PROD-NAME(9).
019800     MOVE 11.99                           TO CAT-PROD-PRICE(9).
019900     MOVE 'Adjustable baseball cap'        TO CAT-PROD-DESC(9).
020000     MOVE 'Wallet'                         TO CAT-PROD-NAME(10).
020100     MOVE 17.49                           TO CAT-PROD-PRICE(10).
020200     MOVE 'Bifold leather wallet'          TO CAT-PROD-DESC(10).
020300     MOVE 'Wireless Earbuds'               TO CAT-PROD-NAME(11).
020400     MOVE 49.99                           TO CAT-PROD-PRICE(11).
020500     MOVE 'True wireless earbuds'          TO CAT-PROD-DESC(11).
020600     MOVE 'Phone Charger'                  TO CAT-PROD-NAME(12).
020700     MOVE 9.99                            TO CAT-PROD-PRICE(12).
020800     MOVE '20W USB-C wall charger'         TO CAT-PROD-DESC(12).
020900     MOVE 'USB-C Cable'                    TO CAT-PROD-NAME(13).
021000     MOVE 6.99                            TO CAT-PROD-PRICE(13).
021100     MOVE 'Six foot braided cable'         TO CAT-PROD-DESC(13).
021200     MOVE 'Smartphone Case'                TO CAT-PROD-NAME(14).
021300     MOVE 15.99                           TO CAT-PROD-PRICE(14).
021400     MOVE 'Shock-absorbing phone case'     TO CAT-PROD-DESC(14).
021500     MOVE 'Wireless Mouse'                 TO CAT-PROD-NAME(15).
021600     MOVE 18.99                           TO CAT-PROD-PRICE(15).
021700     MOVE 'Ergonomic wireless mouse'       TO CAT-PROD-DESC(15).
021800     MOVE 'Notebook'                       TO CAT-PROD-NAME(16).
021900     MOVE 7.49                            TO CAT-PROD-PRICE(16).
022000     MOVE 'Ruled hardcover notebook'       TO CAT-PROD-DESC(16).
022100     MOVE 'Pen Set'                        TO CAT-PROD-NAME(17).
022200     MOVE 5.99                            TO CAT-PROD-PRICE(17).
022300     MOVE 'Gift box pen set'               TO CAT-PROD-DESC(17).
022400     IF RS-DIAG-MODE-ON
022500         DISPLAY 'RSPOST1 - CATALOG LOADED, ' RS-CATALOG-COUNT
022600                 ' ENTRIES'.
022700*
022800 120-SCAN-MAX-TRANS-ID.
022900     READ TRANSACTION-FILE
023000         AT END MOVE '10' TO WS-TRANFILE-STATUS.
023100     IF WS-TRANFILE-STATUS = '00'
023200         IF TRANS-ID > WS-NEXT-TRANS-ID
023300             MOVE TRANS-ID TO WS-NEXT-TRANS-ID.
023400 120-EXIT.
023500     EXIT.
023600*
023700 100-PROCESS-SALE.
024000     MOVE SALE-SEQ-NO TO WS-CURRENT-SALE-SEQ.
024100     PERFORM 150-INIT-SALE.
024200     PERFORM 200-PROCESS-SALE-LINE THRU 200-EXIT
024300         UNTIL WS-SALES-IN-EOF = 'Y'
024400            OR SALE-SEQ-NO NOT = WS-CURRENT-SALE-SEQ.
024500     PERFORM 210-FINISH-SALE.
024600 100-EXIT.
024700     EXIT.
024800*
024900 150-INIT-SALE.
025000     MOVE 0 TO WS-SALE-LINE-COUNT.
025100     MOVE 0 TO WS-SALE-VALID-LINES.
025200     MOVE 0 TO WS-SUBTOTAL.
025300     MOVE 'Y' TO WS-SALE-OK.
025400*
025500 200-PROCESS-SALE-LINE.
025600     PERFORM 220-CAPTURE-TENDER-FIELDS.
025700     PERFORM 230-PRICE-SALE-LINE.
025800     ADD +1 TO WS-SALE-LINE-COUNT.
025900     PERFORM 700-READ-SALES-IN.
026000 200-EXIT.
026100     EXIT.
026200*
026300 220-CAPTURE-TENDER-FIELDS.
026400*    Every line of a sale carries the same tender data; the
026500*    last line read is as good as the first, so just re-move it.
026600     MOVE SALE-PAY-METHOD TO WS-CUR-PAY-METHOD.
026700     IF SALE-PAY-METHOD = 'CASH'
026800         MOVE SALE-CASH-AMOUNT-PAID TO WS-CUR-AMOUNT-PAID
026900     ELSE
027000         MOVE SALE-CARD-LAST4   TO WS-CUR-CARD-LAST4
027100         MOVE SALE-CARD-HOLDER  TO WS-CUR-CARD-HOLDER
027200         MOVE SALE-CARD-EXPIRY  TO WS-CUR-CARD-EXPIRY.
027300*
027400 230-PRICE-SALE-LINE.
027500     PERFORM 240-LOOKUP-PRODUCT.
027600     IF WS-PROD-FOUND = 'Y'
027700         MOVE 'LINE'             TO RSPRM-FUNCTION
027800         MOVE SALE-QTY           TO RSPRM-IN-QTY
027900         MOVE WS-CUR-UNIT-PRICE  TO RSPRM-IN-UNIT-PRICE
028000         CALL 'RSPOST2' USING RS-PRICING-PARM
028100         IF RSPRM-OK
028200             PERFORM 250-SAVE-SALE-LINE
028300         END-IF
028400     END-IF.
028500*
028600 240-LOOKUP-PRODUCT.
028700     MOVE 'N' TO WS-PROD-FOUND.
028800     SET RS-CAT-IDX TO 1.
028900     PERFORM 245-SEARCH-CATALOG THRU 245-EXIT
029000         UNTIL RS-CAT-IDX > RS-CATALOG-COUNT
029100            OR WS-PROD-FOUND = 'Y'.
029200*
029300 245-SEARCH-CATALOG.
029400     IF SALE-PROD-SELECT(1:2) IS RS-DIGIT-CLASS
029500        AND SALE-PROD-INDEX = RS-CAT-IDX
029600         MOVE 'Y' TO WS-PROD-FOUND
029700     ELSE
029800     IF SALE-PROD-SELECT(1:30) = CAT-PROD-NAME(RS-CAT-IDX)
029900         MOVE 'Y' TO WS-PROD-FOUND.
030000     IF WS-PROD-FOUND = 'Y'
030100         MOVE CAT-PROD-NAME(RS-CAT-IDX)  TO WS-CUR-PROD-DESC
030200         MOVE CAT-PROD-PRICE(RS-CAT-IDX) TO WS-CUR-UNIT-PRICE
030300     ELSE
030400         SET RS-CAT-IDX UP BY 1.
030500 245-EXIT.
030600     EXIT.
030700*
030800 250-SAVE-SALE-LINE.
030900     ADD +1 TO WS-SALE-VALID-LINES.
031000     SET WS-LINE-IDX TO WS-SALE-VALID-LINES.
031100     MOVE WS-CUR-PROD-DESC          TO WS-SL-DESC(WS-LINE-IDX).
031200     MOVE SALE-QTY                  TO WS-SL-QTY(WS-LINE-IDX).
031300     MOVE WS-CUR-UNIT-PRICE         TO WS-SL-UNIT-PRICE(WS-LINE-IDX).
031400     MOVE RSPRM-OUT-LINE-TOTAL      TO WS-SL-LINE-TOTAL(WS-LINE-IDX).
031500     ADD RSPRM-OUT-LINE-TOTAL TO WS-SUBTOTAL.
031600*
031700 210-FINISH-SALE.
031800     IF WS-SALE-VALID-LINES > 0
031900         PERFORM 500-CALC-SALE-TOTALS
032000         PERFORM 510-CALC-TENDER
032100         IF WS-SALE-OK = 'Y'
032200             PERFORM 600-ASSIGN-TRANS-ID
032300             PERFORM 610-WRITE-TRANSACTION
032400             PERFORM 620-WRITE-SALE-ITEMS
032500             ADD +1 TO WS-SALES-POSTED
032600         ELSE
032700             ADD +1 TO WS-SALES-REJECTED
032800         END-IF
032900     ELSE
033000         ADD +1 TO WS-SALES-REJECTED.
033100*
033200 500-CALC-SALE-TOTALS.
033300     MOVE 'TOTL'         TO RSPRM-FUNCTION.
033400     MOVE WS-SUBTOTAL    TO RSPRM-IN-SUBTOTAL.
033500     CALL 'RSPOST2' USING RS-PRICING-PARM.
033600     MOVE RSPRM-OUT-TAX-AMOUNT TO WS-TAX-AMOUNT.
033700     MOVE RSPRM-OUT-TOTAL-DUE  TO WS-TOTAL-DUE.
033800*
033900 510-CALC-TENDER.
034000     MOVE 'TEND'              TO RSPRM-FUNCTION.
034100     MOVE WS-CUR-PAY-METHOD   TO RSPRM-IN-PAY-METHOD.
034200     MOVE WS-TOTAL-DUE        TO RSPRM-IN-TOTAL-DUE.
034300     MOVE WS-CUR-AMOUNT-PAID  TO RSPRM-IN-AMOUNT-PAID.
034400     MOVE WS-CUR-CARD-LAST4   TO RSPRM-IN-CARD-LAST4.
034500     CALL 'RSPOST2' USING RS-PRICING-PARM.
034600     IF RSPRM-OK
034700         MOVE 'Y' TO WS-SALE-OK
034800         MOVE RSPRM-OUT-TOTAL-DUE    TO WS-AMOUNT-PAID-FINAL
034900         MOVE RSPRM-OUT-CHANGE-AMOUNT TO WS-CHANGE-AMOUNT
035000         MOVE RSPRM-OUT-CARD-MASKED   TO WS-CARD-MASKED
035100         IF WS-CUR-PAY-METHOD = 'CASH'
035200             MOVE WS-CUR-AMOUNT-PAID TO WS-AMOUNT-PAID-FINAL
035300         END-IF
035400     ELSE
035500         MOVE 'N' TO WS-SALE-OK.
035600*
035700 600-ASSIGN-TRANS-ID.
035800     MOVE WS-NEXT-TRANS-ID TO TRANS-ID.
035900     ADD +1 TO WS-NEXT-TRANS-ID.
036000*
036100 610-WRITE-TRANSACTION.
036200     MOVE WS-BATCH-TRAN-DATE TO TRANS-DATE.
036300     MOVE WS-SUBTOTAL        TO SUBTOTAL.
036400     MOVE WS-TAX-RATE-PCT    TO TAX-RATE-PCT.
036500     MOVE WS-TAX-AMOUNT      TO TAX-AMOUNT.
036600     MOVE WS-TOTAL-DUE       TO TOTAL-DUE.
036700     MOVE WS-CUR-PAY-METHOD  TO PAY-METHOD.
036800     MOVE WS-AMOUNT-PAID-FINAL TO AMOUNT-PAID.
036900     MOVE WS-CHANGE-AMOUNT   TO CHANGE-AMOUNT.
037000     MOVE WS-CARD-MASKED     TO CARD-MASKED.
037100     IF WS-CUR-PAY-METHOD = 'CASH'
037200         MOVE SPACES TO CARD-HOLDER
037300         MOVE SPACES TO CARD-EXPIRY
037400     ELSE
037500         MOVE WS-CUR-CARD-HOLDER TO CARD-HOLDER
037600         MOVE WS-CUR-CARD-EXPIRY TO CARD-EXPIRY.
037700     WRITE TRANS-REC.
037800*
037900 620-WRITE-SALE-ITEMS.
038000     SET WS-LINE-IDX TO 1.
038100     PERFORM 625-WRITE-ONE-ITEM THRU 625-EXIT
038200         UNTIL WS-LINE-IDX > WS-SALE-VALID-LINES.
038300*
038400 625-WRITE-ONE-ITEM.
038500     MOVE TRANS-ID                    TO ITEM-TRANS-ID.
038600     MOVE WS-SL-DESC(WS-LINE-IDX)       TO ITEM-DESC.
038700     MOVE WS-SL-QTY(WS-LINE-IDX)        TO ITEM-QTY.
038800     MOVE WS-SL-UNIT-PRICE(WS-LINE-IDX) TO ITEM-UNIT-PRICE.
038900     MOVE WS-SL-LINE-TOTAL(WS-LINE-IDX) TO ITEM-LINE-TOTAL.
039000     WRITE ITEM-REC.
039100     SET WS-LINE-IDX UP BY 1.
039200 625-EXIT.
039300     EXIT.
039400*
039500 700-READ-SALES-IN.
039600     READ SALES-IN
039700         AT END MOVE 'Y' TO WS-SALES-IN-EOF.
039800     IF WS-SALESIN-STATUS NOT = '00' AND WS-SALESIN-STATUS NOT = '10'
039900         DISPLAY 'ERROR READING SALES-IN. RC:' WS-SALESIN-STATUS
040000         MOVE 'Y' TO WS-SALES-IN-EOF.
040100*
040200 900-OPEN-FOR-SCAN.
040300     OPEN INPUT TRANSACTION-FILE.
040400     IF WS-TRANFILE-STATUS = '35'
040500         MOVE '10' TO WS-TRANFILE-STATUS
040600     ELSE
040700     IF WS-TRANFILE-STATUS NOT = '00'
040800         DISPLAY 'ERROR OPENING TRANFILE FOR SCAN. RC:'
040900                 WS-TRANFILE-STATUS
041000         MOVE 16 TO RETURN-CODE
041100         MOVE '10' TO WS-TRANFILE-STATUS.
041200*
041300 905-CLOSE-SCAN-FILE.
041400     IF WS-TRANFILE-STATUS NOT = '35'
041500         CLOSE TRANSACTION-FILE.
041600*
041700 910-OPEN-FOR-POSTING.
041800     OPEN INPUT  SALES-IN.
041900     OPEN EXTEND TRANSACTION-FILE.
042000     OPEN EXTEND LINE-ITEM-FILE.
042100     IF WS-SALESIN-STATUS NOT = '00'
042200         DISPLAY 'ERROR OPENING SALES-IN. RC:' WS-SALESIN-STATUS
042300         MOVE 16 TO RETURN-CODE
042400         MOVE 'Y' TO WS-SALES-IN-EOF.
042500*
042600 915-CLOSE-POSTING-FILES.
042700     CLOSE SALES-IN.
042800     CLOSE TRANSACTION-FILE.
042900     CLOSE LINE-ITEM-FILE.
043000*
043100*  END OF PROGRAM RSPOST1
